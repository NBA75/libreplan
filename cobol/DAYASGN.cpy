000100******************************************************************00000100
000200*                                                                *00000200
000300*    DAYASGN   --  DAY-ASSIGNMENT-RECORD LAYOUT                 * 00000300
000400*                                                                *00000400
000500*    ONE RECORD PER ALLOCATION PER CALENDAR DAY ON WHICH        * 00000500
000600*    EFFORT WAS PLACED.  WRITTEN TO ASSIGNOUT BY RESALLOC        *00000600
000700*    PARAGRAPH 420-WRITE-DAY-ASSIGNMENT.                        * 00000700
000800*                                                                *00000800
000900*    03/14/88  D.STOUT   ORIGINAL LAYOUT.                       * 00000900
001000******************************************************************00001000
001100 01  DAY-ASSIGNMENT-RECORD.                                       00001100
001200     05  ASG-ALLOC-ID               PIC X(08).                    00001200
001300     05  ASG-DATE                   PIC 9(08).                    00001300
001400     05  ASG-EFFORT-SECS            PIC S9(09)     COMP-3.        00001400
001500     05  FILLER                     PIC X(08).                    00001500
