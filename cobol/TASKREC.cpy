000100******************************************************************00000100
000200*                                                                *00000200
000300*    TASKREC   --  TASK-RECORD LAYOUT                           * 00000300
000400*                                                                *00000400
000500*    ONE RECORD PER RUN.  DESCRIBES THE TASK WHOSE EFFORT       * 00000500
000600*    RESALLOC IS TO DIVIDE ACROSS ITS RESOURCE ALLOCATIONS.     * 00000600
000700*    RESIDES ON TASKFILE.                                       * 00000700
000800*                                                                *00000800
000900*    03/14/88  D.STOUT   ORIGINAL LAYOUT.                       * 00000900
001000*    11/02/98  J.SAYLES  ADDED TASK-FIRST-UNCONSOL FOR THE      * 00001000
001100*              PARTIAL-MONTH CONSOLIDATION PROJECT (RQ 6604).   * 00001100
001200******************************************************************00001200
001300 01  TASK-RECORD.                                                 00001300
001400     05  TASK-ID                    PIC X(08).                    00001400
001500     05  TASK-START-DATE            PIC 9(08).                    00001500
001600     05  TASK-FIRST-UNCONSOL        PIC 9(08).                    00001600
001700     05  TASK-EFFORT-SECS           PIC S9(09)     COMP-3.        00001700
001800     05  FILLER                     PIC X(04).                    00001800
