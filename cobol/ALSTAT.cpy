000100******************************************************************00000100
000200*                                                                *00000200
000300*    ALSTAT    --  ALLOC-STATUS-RECORD LAYOUT                   * 00000300
000400*                                                                *00000400
000500*    ONE RECORD PER ALLOCATION OF THE TASK, SATISFIED OR NOT.   * 00000500
000600*    WRITTEN TO STATUSOUT BY RESALLOC PARAGRAPH                  *00000600
000700*    500-WRITE-STATUS-RECORDS.                                  * 00000700
000800*                                                                *00000800
000900*    03/14/88  D.STOUT   ORIGINAL LAYOUT.                       * 00000900
001000******************************************************************00001000
001100 01  ALLOC-STATUS-RECORD.                                         00001100
001200     05  STA-ALLOC-ID               PIC X(08).                    00001200
001300     05  STA-STATUS                 PIC X(12).                    00001300
001400     05  STA-EFFORT-SECS            PIC S9(09)     COMP-3.        00001400
001500     05  STA-DAYS-ELAPSED           PIC S9(05)     COMP-3.        00001500
001600     05  FILLER                     PIC X(06).                    00001600
