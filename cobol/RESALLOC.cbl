000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE PROJECT OFFICE     * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     RESALLOC.                                        00000600
000700 AUTHOR.         D. STOUT.                                        00000700
000800 INSTALLATION.   PROJECT PLANNING SYSTEMS GROUP.                  00000800
000900 DATE-WRITTEN.   03/14/1988.                                      00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200******************************************************************00001200
001300*    RESALLOC -- PROJECT EFFORT ALLOCATION BATCH.                *00001300
001400*                                                                *00001400
001500*    READS ONE TASK RECORD AND ITS RESOURCE ALLOCATIONS AND      *00001500
001600*    DIVIDES THE TASK'S TOTAL EFFORT (IN SECONDS) ACROSS THE     *00001600
001700*    ALLOCATIONS IN PROPORTION TO THEIR RESOURCES-PER-DAY        *00001700
001800*    GOALS.  ALLOCATIONS THAT CANNOT ABSORB THEIR SHARE BEFORE   *00001800
001900*    THEIR AVAILABILITY HORIZON RUNS OUT ARE DROPPED AND THE     *00001900
002000*    FULL EFFORT IS RE-DIVIDED AMONG THE SURVIVORS.  SURVIVING   *00002000
002100*    ALLOCATIONS ARE THEN SCHEDULED DAY BY DAY, CONSECUTIVE      *00002100
002200*    CALENDAR DAYS FROM THE TASK START DATE, UNTIL THEIR SHARE   *00002200
002300*    IS USED UP.  PRODUCES A DAY-ASSIGNMENT FILE, A STATUS FILE, *00002300
002400*    AND A PRINTED CONTROL REPORT.                               *00002400
002500*                                                                *00002500
002600*    CALLS PRODIST TO DO THE ACTUAL INTEGER DISTRIBUTION OF      *00002600
002700*    THE TOTAL OVER THE NORMALIZED SHARES.                       *00002700
002800*                                                                *00002800
002900*    03/14/88  D.STOUT   ORIGINAL PROGRAM, WRITTEN FOR THE       *00002900
003000*              PROJECT EFFORT-LEVELING PILOT (RQ 3390).          *00003000
003100*    07/09/91  D.STOUT   REWROTE THE ELIMINATION LOOP TO         *00003100
003200*              RE-DIVIDE THE FULL TOTAL OVER THE SURVIVORS ON    *00003200
003300*              EACH PASS INSTEAD OF JUST DROPPING THE LOSER'S    *00003300
003400*              SECONDS -- OLD LOGIC SHORTED THE REMAINING        *00003400
003500*              ALLOCATIONS (RQ 4471).                            *00003500
003600*    11/02/98  J.SAYLES  YEAR 2000 REVIEW -- TASK-START-DATE,    *00003600
003700*              TASK-FIRST-UNCONSOL, ASG-DATE AND STA WORK        *00003700
003800*              FIELDS ARE ALL FULL 4-DIGIT-YEAR (9(08)) AND      *00003800
003900*              THE 900-ADD-ONE-DAY LEAP YEAR TEST ALREADY        *00003900
004000*              HANDLES 2000 CORRECTLY.  NO CHANGES REQUIRED.     *00004000
004100*    02/18/04  M.PATEL    RAISED THE ALLOCATION TABLE LIMIT      *00004100
004200*              FROM 200 TO 500 ALLOCATIONS PER TASK AND MATCHED  *00004200
004300*              PRODIST'S PARAMETER LIST (RQ 8802).               *00004300
004400*    05/11/09  T.OKAFOR   ADDED THE HOURS COLUMN TO THE DETAIL   *00004400
004500*              LINE OF THE CONTROL REPORT -- PLANNERS WERE       *00004500
004600*              HAND-CONVERTING SECONDS EVERY RUN (RQ 11390).     *00004600
004700******************************************************************00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.   IBM-370.                                      00005000
005100 OBJECT-COMPUTER.   IBM-370.                                      00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM                                           00005300
005400     CLASS DIGIT-CHARS IS "0" THRU "9"                            00005400
005500     UPSI-0 ON  STATUS IS RESALLOC-TRACE-ON                       00005500
005600            OFF STATUS IS RESALLOC-TRACE-OFF.                     00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900     SELECT TASKFILE   ASSIGN TO TASKFILE                         00005900
006000            ORGANIZATION IS LINE SEQUENTIAL                       00006000
006100            FILE STATUS  IS WS-TASKFILE-STATUS.                   00006100
006200     SELECT ALLOCFILE  ASSIGN TO ALLOCFILE                        00006200
006300            ORGANIZATION IS LINE SEQUENTIAL                       00006300
006400            FILE STATUS  IS WS-ALLOCFILE-STATUS.                  00006400
006500     SELECT ASSIGNOUT  ASSIGN TO ASSIGNOUT                        00006500
006600            ORGANIZATION IS LINE SEQUENTIAL                       00006600
006700            FILE STATUS  IS WS-ASSIGNOUT-STATUS.                  00006700
006800     SELECT STATUSOUT  ASSIGN TO STATUSOUT                        00006800
006900            ORGANIZATION IS LINE SEQUENTIAL                       00006900
007000            FILE STATUS  IS WS-STATUSOUT-STATUS.                  00007000
007100     SELECT REPORT     ASSIGN TO REPORT                           00007100
007200            FILE STATUS  IS WS-REPORT-STATUS.                     00007200
007300 DATA DIVISION.                                                   00007300
007400 FILE SECTION.                                                    00007400
007500 FD  TASKFILE                                                     00007500
007600     RECORDING MODE IS F.                                         00007600
007700 COPY TASKREC.                                                    00007700
007800 FD  ALLOCFILE                                                    00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY ALLOCREC.                                                   00008000
008100 FD  ASSIGNOUT                                                    00008100
008200     RECORDING MODE IS F.                                         00008200
008300 COPY DAYASGN.                                                    00008300
008400 FD  STATUSOUT                                                    00008400
008500     RECORDING MODE IS F.                                         00008500
008600 COPY ALSTAT.                                                     00008600
008700 FD  REPORT                                                       00008700
008800     RECORDING MODE IS F.                                         00008800
008900 01  REPORT-RECORD                   PIC X(132).                  00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100******************************************************************00009100
009200*    RUN DATE/TIME FOR THE JOB-LOG DISPLAY LINES.                *00009200
009300******************************************************************00009300
009400 01  WS-RUN-DATE-TIME.                                            00009400
009500     05  WS-RUN-DATE.                                             00009500
009600         10  WS-RUN-YY              PIC 9(02).                    00009600
009700         10  WS-RUN-MM              PIC 9(02).                    00009700
009800         10  WS-RUN-DD              PIC 9(02).                    00009800
009900     05  WS-RUN-TIME.                                             00009900
010000         10  WS-RUN-HH              PIC 9(02).                    00010000
010100         10  WS-RUN-MIN             PIC 9(02).                    00010100
010200         10  WS-RUN-SS              PIC 9(02).                    00010200
010300         10  WS-RUN-HS              PIC 9(02).                    00010300
010400******************************************************************00010400
010500*    FILE STATUS CODES                                           *00010500
010600******************************************************************00010600
010700 01  WS-FILE-STATUS-CODES.                                        00010700
010800     05  WS-TASKFILE-STATUS         PIC X(02) VALUE SPACES.       00010800
010900     05  WS-ALLOCFILE-STATUS        PIC X(02) VALUE SPACES.       00010900
011000     05  WS-ASSIGNOUT-STATUS        PIC X(02) VALUE SPACES.       00011000
011100     05  WS-STATUSOUT-STATUS        PIC X(02) VALUE SPACES.       00011100
011200     05  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.       00011200
011300     05  FILLER                     PIC X(04).                    00011300
011400******************************************************************00011400
011500*    SWITCHES                                                    *00011500
011600******************************************************************00011600
011700 01  WS-SWITCHES.                                                 00011700
011800     05  WS-ALLOC-EOF-SW            PIC X(01) VALUE 'N'.          00011800
011900         88  ALLOC-EOF                  VALUE 'Y'.                00011900
012000     05  WS-LOOP-DONE-SW            PIC X(01) VALUE 'N'.          00012000
012100         88  DIVISION-LOOP-DONE         VALUE 'Y'.                00012100
012200     05  WS-ANY-UNSATISFIED-SW      PIC X(01) VALUE 'N'.          00012200
012300         88  ANY-UNSATISFIED            VALUE 'Y'.                00012300
012400     05  FILLER                     PIC X(04).                    00012400
012500******************************************************************00012500
012600*    COUNTERS AND SUBSCRIPTS                                     *00012600
012700******************************************************************00012700
012800 01  WS-COUNTERS.                                                 00012800
012900     05  WS-ALLOC-COUNT             PIC S9(05) COMP.              00012900
013000     05  WS-ACTIVE-COUNT            PIC S9(05) COMP.              00013000
013100     05  WS-ASSIGN-REC-COUNT        PIC S9(07) COMP-3.            00013100
013200     05  WS-MAX-DAYS-ELAPSED        PIC S9(05) COMP-3.            00013200
013300     05  WS-SUBSCRIPT               PIC S9(05) COMP.              00013300
013400     05  FILLER                     PIC X(04).                    00013400
013500******************************************************************00013500
013600*    EFFORT TOTALS AND DAY-BY-DAY WORK FIELDS                    *00013600
013700******************************************************************00013700
013800 01  WS-EFFORT-TOTALS.                                            00013800
013900     05  WS-TOTAL-EFFORT-REQ        PIC S9(09) COMP-3.            00013900
014000     05  WS-TOTAL-EFFORT-ASGN       PIC S9(09) COMP-3.            00014000
014100     05  WS-REMAINING-EFFORT        PIC S9(09) COMP-3.            00014100
014200     05  WS-DAY-EFFORT              PIC S9(09) COMP-3.            00014200
014300     05  FILLER                     PIC X(04).                    00014300
014400 01  WS-CALC-WORK.                                                00014400
014500     05  WS-CAPACITY-SECS           PIC S9(14) COMP-3.            00014500
014600     05  FILLER                     PIC X(04).                    00014600
014700******************************************************************00014700
014800*    PARAMETER AREA PASSED TO SUBPROGRAM PRODIST.  WS-MAP-TABLE  *00014800
014900*    REMEMBERS WHICH ALLOCATION-WORK-TABLE ENTRY EACH COMPRESSED *00014900
015000*    SHARE POSITION CAME FROM SO THE RETURNED AMOUNT CAN BE      *00015000
015100*    POSTED BACK TO THE RIGHT ALLOCATION.                        *00015100
015200******************************************************************00015200
015300 01  WS-DIST-PARMS.                                               00015300
015400     05  WS-DIST-TOTAL              PIC S9(09) COMP-3.            00015400
015500     05  WS-DIST-COUNT              PIC S9(05) COMP.              00015500
015600 01  WS-DIST-SHARE-TABLE.                                         00015600
015700     05  WS-DIST-SHARE OCCURS 500 TIMES                           00015700
015800                    INDEXED BY WS-SHR-IDX                         00015800
015900                    PIC S9(09) COMP-3.                            00015900
016000 01  WS-DIST-AMOUNT-TABLE.                                        00016000
016100     05  WS-DIST-AMOUNT OCCURS 500 TIMES                          00016100
016200                    INDEXED BY WS-AMT-IDX                         00016200
016300                    PIC S9(09) COMP-3.                            00016300
016400 01  WS-DIST-AMOUNT-TABLE-X REDEFINES                             00016400
016500              WS-DIST-AMOUNT-TABLE.                               00016500
016600     05  FILLER                     PIC X(3000).                  00016600
016700 01  WS-MAP-TABLE.                                                00016700
016800     05  WS-MAP-TO-ALW OCCURS 500 TIMES                           00016800
016900                    INDEXED BY WS-MAP-IDX                         00016900
017000                    PIC S9(05) COMP.                              00017000
017100******************************************************************00017100
017200*    DATE WORK AREAS.  EACH IS REDEFINED SO A DATE CAN BE        *00017200
017300*    HANDLED AS ONE 8-DIGIT NUMBER FOR COMPARISON, OR BROKEN     *00017300
017400*    OUT INTO YEAR/MONTH/DAY FOR THE ADD-ONE-DAY ROUTINE AND     *00017400
017500*    THE REPORT EDIT LINES.                                      *00017500
017600******************************************************************00017600
017700 01  WS-START-DATE.                                               00017700
017800     05  WS-START-DATE-N            PIC 9(08).                    00017800
017900 01  WS-START-DATE-X REDEFINES WS-START-DATE.                     00017900
018000     05  WS-START-YYYY              PIC 9(04).                    00018000
018100     05  WS-START-MM                PIC 9(02).                    00018100
018200     05  WS-START-DD                PIC 9(02).                    00018200
018300 01  WS-END-DATE.                                                 00018300
018400     05  WS-END-DATE-N              PIC 9(08) VALUE ZEROS.        00018400
018500 01  WS-END-DATE-X REDEFINES WS-END-DATE.                         00018500
018600     05  WS-END-YYYY                PIC 9(04).                    00018600
018700     05  WS-END-MM                  PIC 9(02).                    00018700
018800     05  WS-END-DD                  PIC 9(02).                    00018800
018900 01  WS-WORK-DATE.                                                00018900
019000     05  WS-WORK-DATE-N             PIC 9(08).                    00019000
019100 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE.                       00019100
019200     05  WS-WORK-YYYY               PIC 9(04).                    00019200
019300     05  WS-WORK-MM                 PIC 9(02).                    00019300
019400     05  WS-WORK-DD                 PIC 9(02).                    00019400
019500 01  WS-DATE-WORK.                                                00019500
019600     05  WS-MONTH-LEN               PIC 9(02).                    00019600
019700     05  WS-LEAP-YEAR-SW            PIC X(01).                    00019700
019800         88  LEAP-YEAR                  VALUE 'Y'.                00019800
019900     05  WS-TEMP-QUOT                PIC 9(04).                   00019900
020000     05  WS-TEMP-REM                 PIC 9(04).                   00020000
020100     05  FILLER                     PIC X(04).                    00020100
020200 01  WS-MONTH-DAYS-TABLE.                                         00020200
020300     05  FILLER                     PIC 9(02) VALUE 31.           00020300
020400     05  FILLER                     PIC 9(02) VALUE 28.           00020400
020500     05  FILLER                     PIC 9(02) VALUE 31.           00020500
020600     05  FILLER                     PIC 9(02) VALUE 30.           00020600
020700     05  FILLER                     PIC 9(02) VALUE 31.           00020700
020800     05  FILLER                     PIC 9(02) VALUE 30.           00020800
020900     05  FILLER                     PIC 9(02) VALUE 31.           00020900
021000     05  FILLER                     PIC 9(02) VALUE 31.           00021000
021100     05  FILLER                     PIC 9(02) VALUE 30.           00021100
021200     05  FILLER                     PIC 9(02) VALUE 31.           00021200
021300     05  FILLER                     PIC 9(02) VALUE 30.           00021300
021400     05  FILLER                     PIC 9(02) VALUE 31.           00021400
021500 01  WS-MONTH-DAYS REDEFINES                                      00021500
021600              WS-MONTH-DAYS-TABLE.                                00021600
021700     05  WS-MONTH-DAY-LEN OCCURS 12 TIMES                         00021700
021800                    PIC 9(02).                                    00021800
021900******************************************************************00021900
022000*    PRINT LINES FOR THE CONTROL REPORT                          *00022000
022100******************************************************************00022100
022200 01  RPT-HEADER1.                                                 00022200
022300     05  FILLER                     PIC X(01) VALUE SPACE.        00022300
022400     05  FILLER                     PIC X(09) VALUE 'TASK ID: '.  00022400
022500     05  RPT-H-TASK-ID              PIC X(08).                    00022500
022600     05  FILLER                     PIC X(05) VALUE SPACES.       00022600
022700     05  FILLER                     PIC X(12)                     00022700
022800                    VALUE 'START DATE: '.                         00022800
022900     05  RPT-H-START-MM             PIC 9(02).                    00022900
023000     05  FILLER                     PIC X(01) VALUE '/'.          00023000
023100     05  RPT-H-START-DD             PIC 9(02).                    00023100
023200     05  FILLER                     PIC X(01) VALUE '/'.          00023200
023300     05  RPT-H-START-YYYY           PIC 9(04).                    00023300
023400     05  FILLER                     PIC X(87) VALUE SPACES.       00023400
023500 01  RPT-COLHDR1.                                                 00023500
023600     05  FILLER                     PIC X(02) VALUE SPACES.       00023600
023700     05  FILLER                     PIC X(08)                     00023700
023800                    VALUE 'ALLOC ID'.                             00023800
023900     05  FILLER                     PIC X(03) VALUE SPACES.       00023900
024000     05  FILLER                     PIC X(12) VALUE 'STATUS'.     00024000
024100     05  FILLER                     PIC X(03) VALUE SPACES.       00024100
024200     05  FILLER                     PIC X(11)                     00024200
024300                    VALUE 'EFFORT SECS'.                          00024300
024400     05  FILLER                     PIC X(03) VALUE SPACES.       00024400
024500     05  FILLER                     PIC X(12) VALUE 'HOURS'.      00024500
024600     05  FILLER                     PIC X(03) VALUE SPACES.       00024600
024700     05  FILLER                     PIC X(05) VALUE 'DAYS'.       00024700
024800     05  FILLER                     PIC X(70) VALUE SPACES.       00024800
024900 01  RPT-COLHDR2.                                                 00024900
025000     05  FILLER                     PIC X(02) VALUE SPACES.       00025000
025100     05  FILLER                     PIC X(08)                     00025100
025200                    VALUE '--------'.                             00025200
025300     05  FILLER                     PIC X(03) VALUE SPACES.       00025300
025400     05  FILLER                     PIC X(12)                     00025400
025500                    VALUE '-----------'.                          00025500
025600     05  FILLER                     PIC X(03) VALUE SPACES.       00025600
025700     05  FILLER                     PIC X(11)                     00025700
025800                    VALUE '-----------'.                          00025800
025900     05  FILLER                     PIC X(03) VALUE SPACES.       00025900
026000     05  FILLER                     PIC X(12)                     00026000
026100                    VALUE '-----------'.                          00026100
026200     05  FILLER                     PIC X(03) VALUE SPACES.       00026200
026300     05  FILLER                     PIC X(05) VALUE '-----'.      00026300
026400     05  FILLER                     PIC X(70) VALUE SPACES.       00026400
026500 01  RPT-DETAIL1.                                                 00026500
026600     05  FILLER                     PIC X(02) VALUE SPACES.       00026600
026700     05  RPT-D-ALLOC-ID             PIC X(08).                    00026700
026800     05  FILLER                     PIC X(03) VALUE SPACES.       00026800
026900     05  RPT-D-STATUS               PIC X(12).                    00026900
027000     05  FILLER                     PIC X(03) VALUE SPACES.       00027000
027100     05  RPT-D-SECS                 PIC ZZZ,ZZZ,ZZ9.              00027100
027200     05  FILLER                     PIC X(03) VALUE SPACES.       00027200
027300     05  RPT-D-HOURS                PIC Z,ZZZ,ZZ9.99.             00027300
027400     05  FILLER                     PIC X(03) VALUE SPACES.       00027400
027500     05  RPT-D-DAYS                 PIC ZZZZ9.                    00027500
027600     05  FILLER                     PIC X(70) VALUE SPACES.       00027600
027700 01  RPT-TOTALS-HDR.                                              00027700
027800     05  FILLER                     PIC X(15)                     00027800
027900                    VALUE 'CONTROL TOTALS'.                       00027900
028000     05  FILLER                     PIC X(117) VALUE SPACES.      00028000
028100 01  RPT-TOTALS1.                                                 00028100
028200     05  FILLER                     PIC X(40)                     00028200
028300             VALUE 'TOTAL EFFORT REQUESTED (SECONDS):'.           00028300
028400     05  RPT-T-REQ                  PIC ZZZ,ZZZ,ZZ9.              00028400
028500     05  FILLER                     PIC X(81) VALUE SPACES.       00028500
028600 01  RPT-TOTALS2.                                                 00028600
028700     05  FILLER                     PIC X(40)                     00028700
028800             VALUE 'TOTAL EFFORT ASSIGNED (SECONDS):'.            00028800
028900     05  RPT-T-ASGN                 PIC ZZZ,ZZZ,ZZ9.              00028900
029000     05  FILLER                     PIC X(81) VALUE SPACES.       00029000
029100 01  RPT-TOTALS3.                                                 00029100
029200     05  FILLER                     PIC X(40)                     00029200
029300             VALUE 'ASSIGNMENT RECORDS WRITTEN:'.                 00029300
029400     05  RPT-T-RECS                 PIC ZZZ,ZZZ,ZZ9.              00029400
029500     05  FILLER                     PIC X(81) VALUE SPACES.       00029500
029600 01  RPT-TOTALS4.                                                 00029600
029700     05  FILLER                     PIC X(40)                     00029700
029800             VALUE 'MAXIMUM DAYS ELAPSED:'.                       00029800
029900     05  RPT-T-DAYS                 PIC ZZZ,ZZZ,ZZ9.              00029900
030000     05  FILLER                     PIC X(81) VALUE SPACES.       00030000
030100 01  RPT-TOTALS5.                                                 00030100
030200     05  FILLER                     PIC X(40)                     00030200
030300             VALUE 'TASK END DATE:'.                              00030300
030400     05  RPT-T-END-MM               PIC 9(02).                    00030400
030500     05  FILLER                     PIC X(01) VALUE '/'.          00030500
030600     05  RPT-T-END-DD               PIC 9(02).                    00030600
030700     05  FILLER                     PIC X(01) VALUE '/'.          00030700
030800     05  RPT-T-END-YYYY             PIC 9(04).                    00030800
030900     05  FILLER                     PIC X(81) VALUE SPACES.       00030900
031000******************************************************************00031000
031100 PROCEDURE DIVISION.                                              00031100
031200******************************************************************00031200
031300 000-MAIN.                                                        00031300
031400     ACCEPT WS-RUN-DATE FROM DATE.                                00031400
031500     ACCEPT WS-RUN-TIME FROM TIME.                                00031500
031600     DISPLAY 'RESALLOC STARTED  ' WS-RUN-MM '/'                   00031600
031700             WS-RUN-DD '/' WS-RUN-YY.                             00031700
031800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00031800
031900     PERFORM 200-READ-TASK-RECORD THRU 200-EXIT.                  00031900
032000     PERFORM 210-COMPUTE-START-DATE THRU 210-EXIT.                00032000
032100     PERFORM 220-LOAD-ALLOCATION-TABLE THRU 220-EXIT.             00032100
032200     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00032200
032300     PERFORM 300-DIVIDE-EFFORT-LOOP THRU 300-EXIT.                00032300
032400     PERFORM 400-ASSIGN-EFFORT-LOOP THRU 400-EXIT.                00032400
032500     PERFORM 500-WRITE-STATUS-RECORDS THRU 500-EXIT.              00032500
032600     PERFORM 880-COMPUTE-END-DATE THRU 880-EXIT.                  00032600
032700     PERFORM 870-REPORT-CONTROL-TOTALS THRU 870-EXIT.             00032700
032800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00032800
032900     DISPLAY 'RESALLOC ENDED,  RETURN-CODE = ' RETURN-CODE.       00032900
033000     GOBACK.                                                      00033000
033100 000-EXIT.                                                        00033100
033200     EXIT.                                                        00033200
033300******************************************************************00033300
033400*    700-OPEN-FILES                                              *00033400
033500******************************************************************00033500
033600 700-OPEN-FILES.                                                  00033600
033700     OPEN INPUT  TASKFILE                                         00033700
033800                 ALLOCFILE                                        00033800
033900          OUTPUT ASSIGNOUT                                        00033900
034000                 STATUSOUT                                        00034000
034100                 REPORT.                                          00034100
034200     IF WS-TASKFILE-STATUS NOT = '00'                             00034200
034300        DISPLAY 'ERROR OPENING TASKFILE.  RC: '                   00034300
034400                WS-TASKFILE-STATUS                                00034400
034500        MOVE 16 TO RETURN-CODE                                    00034500
034600     END-IF.                                                      00034600
034700     IF WS-ALLOCFILE-STATUS NOT = '00'                            00034700
034800        DISPLAY 'ERROR OPENING ALLOCFILE. RC: '                   00034800
034900                WS-ALLOCFILE-STATUS                               00034900
035000        MOVE 16 TO RETURN-CODE                                    00035000
035100     END-IF.                                                      00035100
035200     IF WS-ASSIGNOUT-STATUS NOT = '00'                            00035200
035300        DISPLAY 'ERROR OPENING ASSIGNOUT. RC: '                   00035300
035400                WS-ASSIGNOUT-STATUS                               00035400
035500        MOVE 16 TO RETURN-CODE                                    00035500
035600     END-IF.                                                      00035600
035700     IF WS-STATUSOUT-STATUS NOT = '00'                            00035700
035800        DISPLAY 'ERROR OPENING STATUSOUT. RC: '                   00035800
035900                WS-STATUSOUT-STATUS                               00035900
036000        MOVE 16 TO RETURN-CODE                                    00036000
036100     END-IF.                                                      00036100
036200     IF WS-REPORT-STATUS NOT = '00'                               00036200
036300        DISPLAY 'ERROR OPENING REPORT.    RC: '                   00036300
036400                WS-REPORT-STATUS                                  00036400
036500        MOVE 16 TO RETURN-CODE                                    00036500
036600     END-IF.                                                      00036600
036700 700-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900******************************************************************00036900
037000*    790-CLOSE-FILES                                             *00037000
037100******************************************************************00037100
037200 790-CLOSE-FILES.                                                 00037200
037300     CLOSE TASKFILE ALLOCFILE ASSIGNOUT STATUSOUT REPORT.         00037300
037400 790-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600******************************************************************00037600
037700*    200-READ-TASK-RECORD -- ONE TASK RECORD PER RUN.            *00037700
037800******************************************************************00037800
037900 200-READ-TASK-RECORD.                                            00037900
038000     READ TASKFILE                                                00038000
038100         AT END                                                   00038100
038200             DISPLAY 'ERROR - TASKFILE HAS NO TASK RECORD'        00038200
038300             MOVE 16 TO RETURN-CODE                               00038300
038400     END-READ.                                                    00038400
038500 200-EXIT.                                                        00038500
038600     EXIT.                                                        00038600
038700******************************************************************00038700
038800*    210-COMPUTE-START-DATE -- LATER OF TASK START DATE AND      *00038800
038900*    FIRST-UNCONSOLIDATED DATE.                                  *00038900
039000******************************************************************00039000
039100 210-COMPUTE-START-DATE.                                          00039100
039200     IF TASK-FIRST-UNCONSOL > TASK-START-DATE                     00039200
039300         MOVE TASK-FIRST-UNCONSOL TO WS-START-DATE-N              00039300
039400     ELSE                                                         00039400
039500         MOVE TASK-START-DATE    TO WS-START-DATE-N               00039500
039600     END-IF.                                                      00039600
039700 210-EXIT.                                                        00039700
039800     EXIT.                                                        00039800
039900******************************************************************00039900
040000*    220-LOAD-ALLOCATION-TABLE -- READ ALLOCFILE IN ALLOCATION   *00040000
040100*    ORDER INTO THE WORKING TABLE.                               *00040100
040200******************************************************************00040200
040300 220-LOAD-ALLOCATION-TABLE.                                       00040300
040400     MOVE ZERO TO WS-ALLOC-COUNT.                                 00040400
040500     PERFORM 225-READ-ALLOCATION-RECORD THRU 225-EXIT.            00040500
040600     PERFORM 230-STORE-ONE-ALLOCATION THRU 230-EXIT               00040600
040700             UNTIL ALLOC-EOF.                                     00040700
040800     MOVE WS-ALLOC-COUNT TO WS-ACTIVE-COUNT.                      00040800
040900 220-EXIT.                                                        00040900
041000     EXIT.                                                        00041000
041100 225-READ-ALLOCATION-RECORD.                                      00041100
041200     READ ALLOCFILE                                               00041200
041300         AT END                                                   00041300
041400             MOVE 'Y' TO WS-ALLOC-EOF-SW                          00041400
041500     END-READ.                                                    00041500
041600 225-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800 230-STORE-ONE-ALLOCATION.                                        00041800
041900     ADD 1 TO WS-ALLOC-COUNT.                                     00041900
042000     SET ALW-IDX TO WS-ALLOC-COUNT.                               00042000
042100     MOVE ALLOC-ID          TO ALW-ALLOC-ID (ALW-IDX).            00042100
042200     MOVE ALLOC-RES-PER-DAY TO ALW-RES-PER-DAY (ALW-IDX).         00042200
042300     MOVE ALLOC-CAP-SECS    TO ALW-CAP-SECS (ALW-IDX).            00042300
042400     MOVE ALLOC-AVAIL-DAYS  TO ALW-AVAIL-DAYS (ALW-IDX).          00042400
042500     MOVE ZERO              TO ALW-EFFORT-SECS (ALW-IDX)          00042500
042600                               ALW-DAYS-ELAPSED (ALW-IDX).        00042600
042700     MOVE 'A'               TO ALW-ACTIVE-SW (ALW-IDX).           00042700
042800     MOVE ' '                TO ALW-STATUS-SW (ALW-IDX).          00042800
042900     PERFORM 225-READ-ALLOCATION-RECORD THRU 225-EXIT.            00042900
043000 230-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200******************************************************************00043200
043300*    300-DIVIDE-EFFORT-LOOP -- STEP 3.  DIVIDE THE TOTAL EFFORT  *00043300
043400*    OVER THE ACTIVE ALLOCATIONS, DROP THE UNSATISFIED ONES AND  *00043400
043500*    REPEAT UNTIL ALL SURVIVORS FIT OR NONE ARE LEFT.            *00043500
043600******************************************************************00043600
043700 300-DIVIDE-EFFORT-LOOP.                                          00043700
043800     MOVE 'N' TO WS-LOOP-DONE-SW.                                 00043800
043900     PERFORM 305-ONE-DIVISION-PASS THRU 305-EXIT                  00043900
044000             UNTIL DIVISION-LOOP-DONE                             00044000
044100                OR WS-ACTIVE-COUNT = ZERO.                        00044100
044200 300-EXIT.                                                        00044200
044300     EXIT.                                                        00044300
044400 305-ONE-DIVISION-PASS.                                           00044400
044500     PERFORM 310-BUILD-SHARE-TABLE THRU 310-EXIT.                 00044500
044600     PERFORM 320-CALL-DISTRIBUTOR THRU 320-EXIT.                  00044600
044700     PERFORM 330-CHECK-AVAILABILITY THRU 330-EXIT.                00044700
044800     IF ANY-UNSATISFIED                                           00044800
044900         PERFORM 340-REMOVE-UNSATISFIED THRU 340-EXIT             00044900
045000     ELSE                                                         00045000
045100         MOVE 'Y' TO WS-LOOP-DONE-SW                              00045100
045200     END-IF.                                                      00045200
045300 305-EXIT.                                                        00045300
045400     EXIT.                                                        00045400
045500******************************************************************00045500
045600*    310-BUILD-SHARE-TABLE -- NORMALIZED SHARE = RES-PER-DAY *   *00045600
045700*    100, TRUNCATED (THE COMPUTE BELOW STORES INTO AN INTEGER    *00045700
045800*    COMP-3 FIELD, WHICH DROPS THE DECIMAL PLACES WITHOUT        *00045800
045900*    ROUNDING).  ONLY ACTIVE ALLOCATIONS GET A SHARE ENTRY.      *00045900
046000******************************************************************00046000
046100 310-BUILD-SHARE-TABLE.                                           00046100
046200     MOVE ZERO TO WS-DIST-COUNT.                                  00046200
046300     PERFORM 312-BUILD-ONE-SHARE THRU 312-EXIT                    00046300
046400             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00046400
046500             UNTIL WS-SUBSCRIPT > WS-ALLOC-COUNT.                 00046500
046600 310-EXIT.                                                        00046600
046700     EXIT.                                                        00046700
046800 312-BUILD-ONE-SHARE.                                             00046800
046900     SET ALW-IDX TO WS-SUBSCRIPT.                                 00046900
047000     IF ALW-ACTIVE (ALW-IDX)                                      00047000
047100         ADD 1 TO WS-DIST-COUNT                                   00047100
047200         SET WS-SHR-IDX TO WS-DIST-COUNT                          00047200
047300         SET WS-MAP-IDX TO WS-DIST-COUNT                          00047300
047400         COMPUTE WS-DIST-SHARE (WS-SHR-IDX) =                     00047400
047500                 ALW-RES-PER-DAY (ALW-IDX) * 100                  00047500
047600         MOVE WS-SUBSCRIPT TO WS-MAP-TO-ALW (WS-MAP-IDX)          00047600
047700     END-IF.                                                      00047700
047800 312-EXIT.                                                        00047800
047900     EXIT.                                                        00047900
048000******************************************************************00048000
048100*    320-CALL-DISTRIBUTOR -- CALL PRODIST TO DIVIDE THE FULL     *00048100
048200*    TASK EFFORT ACROSS THE ACTIVE SHARES, THEN POST EACH        *00048200
048300*    RETURNED AMOUNT BACK TO ITS ALLOCATION.                     *00048300
048400******************************************************************00048400
048500 320-CALL-DISTRIBUTOR.                                            00048500
048600     MOVE WS-TOTAL-EFFORT-REQ TO WS-DIST-TOTAL.                   00048600
048700     CALL 'PRODIST' USING WS-DIST-TOTAL                           00048700
048800                          WS-DIST-COUNT                           00048800
048900                          WS-DIST-SHARE-TABLE                     00048900
049000                          WS-DIST-AMOUNT-TABLE.                   00049000
049100     PERFORM 322-APPLY-ONE-AMOUNT THRU 322-EXIT                   00049100
049200             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00049200
049300             UNTIL WS-SUBSCRIPT > WS-DIST-COUNT.                  00049300
049400 320-EXIT.                                                        00049400
049500     EXIT.                                                        00049500
049600 322-APPLY-ONE-AMOUNT.                                            00049600
049700     SET WS-AMT-IDX TO WS-SUBSCRIPT.                              00049700
049800     SET WS-MAP-IDX TO WS-SUBSCRIPT.                              00049800
049900     SET ALW-IDX TO WS-MAP-TO-ALW (WS-MAP-IDX).                   00049900
050000     MOVE WS-DIST-AMOUNT (WS-AMT-IDX)                             00050000
050100             TO ALW-EFFORT-SECS (ALW-IDX).                        00050100
050200 322-EXIT.                                                        00050200
050300     EXIT.                                                        00050300
050400******************************************************************00050400
050500*    330-CHECK-AVAILABILITY -- AN ALLOCATION IS SATISFIABLE IF   *00050500
050600*    ITS SHARE FITS IN DAILY CAPACITY TIMES AVAILABLE DAYS.      *00050600
050700******************************************************************00050700
050800 330-CHECK-AVAILABILITY.                                          00050800
050900     MOVE 'N' TO WS-ANY-UNSATISFIED-SW.                           00050900
051000     PERFORM 332-CHECK-ONE-ALLOCATION THRU 332-EXIT               00051000
051100             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00051100
051200             UNTIL WS-SUBSCRIPT > WS-ALLOC-COUNT.                 00051200
051300 330-EXIT.                                                        00051300
051400     EXIT.                                                        00051400
051500 332-CHECK-ONE-ALLOCATION.                                        00051500
051600     SET ALW-IDX TO WS-SUBSCRIPT.                                 00051600
051700     IF ALW-ACTIVE (ALW-IDX)                                      00051700
051800         COMPUTE WS-CAPACITY-SECS =                               00051800
051900                 ALW-CAP-SECS (ALW-IDX) *                         00051900
052000                 ALW-AVAIL-DAYS (ALW-IDX)                         00052000
052100         IF ALW-EFFORT-SECS (ALW-IDX) > WS-CAPACITY-SECS          00052100
052200             MOVE 'U' TO ALW-STATUS-SW (ALW-IDX)                  00052200
052300             MOVE 'Y' TO WS-ANY-UNSATISFIED-SW                    00052300
052400         ELSE                                                     00052400
052500             MOVE 'S' TO ALW-STATUS-SW (ALW-IDX)                  00052500
052600         END-IF                                                   00052600
052700     END-IF.                                                      00052700
052800 332-EXIT.                                                        00052800
052900     EXIT.                                                        00052900
053000******************************************************************00053000
053100*    340-REMOVE-UNSATISFIED -- DROP THE UNSATISFIED ALLOCATIONS  *00053100
053200*    FROM THE ACTIVE SET; THE SURVIVORS ARE RE-DIVIDED ON THE    *00053200
053300*    NEXT PASS OF 300-DIVIDE-EFFORT-LOOP.                        *00053300
053400******************************************************************00053400
053500 340-REMOVE-UNSATISFIED.                                          00053500
053600     MOVE ZERO TO WS-ACTIVE-COUNT.                                00053600
053700     PERFORM 342-REMOVE-ONE-IF-NEEDED THRU 342-EXIT               00053700
053800             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00053800
053900             UNTIL WS-SUBSCRIPT > WS-ALLOC-COUNT.                 00053900
054000 340-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200 342-REMOVE-ONE-IF-NEEDED.                                        00054200
054300     SET ALW-IDX TO WS-SUBSCRIPT.                                 00054300
054400     IF ALW-ACTIVE (ALW-IDX)                                      00054400
054500         IF ALW-UNSATISFIED (ALW-IDX)                             00054500
054600             MOVE 'R' TO ALW-ACTIVE-SW (ALW-IDX)                  00054600
054700         ELSE                                                     00054700
054800             ADD 1 TO WS-ACTIVE-COUNT                             00054800
054900         END-IF                                                   00054900
055000     END-IF.                                                      00055000
055100 342-EXIT.                                                        00055100
055200     EXIT.                                                        00055200
055300******************************************************************00055300
055400*    400-ASSIGN-EFFORT-LOOP -- STEP 4.  DAY-BY-DAY ASSIGNMENT    *00055400
055500*    FOR EACH SURVIVING ALLOCATION.                              *00055500
055600******************************************************************00055600
055700 400-ASSIGN-EFFORT-LOOP.                                          00055700
055800     MOVE ZERO TO WS-MAX-DAYS-ELAPSED.                            00055800
055900     PERFORM 410-ASSIGN-ONE-ALLOCATION THRU 410-EXIT              00055900
056000             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00056000
056100             UNTIL WS-SUBSCRIPT > WS-ALLOC-COUNT.                 00056100
056200 400-EXIT.                                                        00056200
056300     EXIT.                                                        00056300
056400 410-ASSIGN-ONE-ALLOCATION.                                       00056400
056500     SET ALW-IDX TO WS-SUBSCRIPT.                                 00056500
056600     IF ALW-ACTIVE (ALW-IDX)                                      00056600
056700         MOVE WS-START-DATE-N TO WS-WORK-DATE-N                   00056700
056800         MOVE ALW-EFFORT-SECS (ALW-IDX)                           00056800
056900                 TO WS-REMAINING-EFFORT                           00056900
057000         MOVE ZERO TO ALW-DAYS-ELAPSED (ALW-IDX)                  00057000
057100         PERFORM 415-ASSIGN-ONE-DAY THRU 415-EXIT                 00057100
057200                 UNTIL WS-REMAINING-EFFORT = ZERO                 00057200
057300         IF ALW-DAYS-ELAPSED (ALW-IDX) >                          00057300
057400                        WS-MAX-DAYS-ELAPSED                       00057400
057500             MOVE ALW-DAYS-ELAPSED (ALW-IDX)                      00057500
057600                     TO WS-MAX-DAYS-ELAPSED                       00057600
057700         END-IF                                                   00057700
057800     END-IF.                                                      00057800
057900 410-EXIT.                                                        00057900
058000     EXIT.                                                        00058000
058100******************************************************************00058100
058200*    415-ASSIGN-ONE-DAY -- ASSIGN MIN(REMAINING, DAILY CAP) ON   *00058200
058300*    THE CURRENT WORK DATE, THEN STEP THE WORK DATE FORWARD ONE  *00058300
058400*    CALENDAR DAY IF EFFORT STILL REMAINS.                       *00058400
058500******************************************************************00058500
058600 415-ASSIGN-ONE-DAY.                                              00058600
058700     IF WS-REMAINING-EFFORT > ALW-CAP-SECS (ALW-IDX)              00058700
058800         MOVE ALW-CAP-SECS (ALW-IDX) TO WS-DAY-EFFORT             00058800
058900     ELSE                                                         00058900
059000         MOVE WS-REMAINING-EFFORT TO WS-DAY-EFFORT                00059000
059100     END-IF.                                                      00059100
059200     PERFORM 420-WRITE-DAY-ASSIGNMENT THRU 420-EXIT.              00059200
059300     SUBTRACT WS-DAY-EFFORT FROM WS-REMAINING-EFFORT.             00059300
059400     ADD 1 TO ALW-DAYS-ELAPSED (ALW-IDX).                         00059400
059500     ADD WS-DAY-EFFORT TO WS-TOTAL-EFFORT-ASGN.                   00059500
059600     IF WS-REMAINING-EFFORT > ZERO                                00059600
059700         PERFORM 900-ADD-ONE-DAY THRU 900-EXIT                    00059700
059800     END-IF.                                                      00059800
059900 415-EXIT.                                                        00059900
060000     EXIT.                                                        00060000
060100 420-WRITE-DAY-ASSIGNMENT.                                        00060100
060200     MOVE ALW-ALLOC-ID (ALW-IDX) TO ASG-ALLOC-ID.                 00060200
060300     MOVE WS-WORK-DATE-N         TO ASG-DATE.                     00060300
060400     MOVE WS-DAY-EFFORT          TO ASG-EFFORT-SECS.              00060400
060500     WRITE DAY-ASSIGNMENT-RECORD.                                 00060500
060600     ADD 1 TO WS-ASSIGN-REC-COUNT.                                00060600
060700 420-EXIT.                                                        00060700
060800     EXIT.                                                        00060800
060900******************************************************************00060900
061000*    500-WRITE-STATUS-RECORDS -- STEP 5.  ONE STATUS RECORD      *00061000
061100*    AND ONE REPORT DETAIL LINE PER ALLOCATION OF THE TASK.      *00061100
061200******************************************************************00061200
061300 500-WRITE-STATUS-RECORDS.                                        00061300
061400     PERFORM 510-WRITE-ONE-STATUS THRU 510-EXIT                   00061400
061500             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00061500
061600             UNTIL WS-SUBSCRIPT > WS-ALLOC-COUNT.                 00061600
061700 500-EXIT.                                                        00061700
061800     EXIT.                                                        00061800
061900 510-WRITE-ONE-STATUS.                                            00061900
062000     SET ALW-IDX TO WS-SUBSCRIPT.                                 00062000
062100     MOVE ALW-ALLOC-ID (ALW-IDX) TO STA-ALLOC-ID.                 00062100
062200     IF ALW-ACTIVE (ALW-IDX)                                      00062200
062300         MOVE 'SATISFIED'    TO STA-STATUS                        00062300
062400         MOVE ALW-EFFORT-SECS (ALW-IDX)                           00062400
062500                 TO STA-EFFORT-SECS                               00062500
062600         MOVE ALW-DAYS-ELAPSED (ALW-IDX)                          00062600
062700                 TO STA-DAYS-ELAPSED                              00062700
062800     ELSE                                                         00062800
062900         MOVE 'UNSATISFIED' TO STA-STATUS                         00062900
063000         MOVE ZERO TO STA-EFFORT-SECS                             00063000
063100         MOVE ZERO TO STA-DAYS-ELAPSED                            00063100
063200     END-IF.                                                      00063200
063300     WRITE ALLOC-STATUS-RECORD.                                   00063300
063400     PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.                 00063400
063500 510-EXIT.                                                        00063500
063600     EXIT.                                                        00063600
063700******************************************************************00063700
063800*    600-WRITE-DETAIL-LINE -- ONE REPORT LINE PER ALLOCATION.    *00063800
063900******************************************************************00063900
064000 600-WRITE-DETAIL-LINE.                                           00064000
064100     MOVE ALW-ALLOC-ID (ALW-IDX) TO RPT-D-ALLOC-ID.               00064100
064200     MOVE STA-STATUS             TO RPT-D-STATUS.                 00064200
064300     MOVE STA-EFFORT-SECS        TO RPT-D-SECS.                   00064300
064400     COMPUTE RPT-D-HOURS ROUNDED =                                00064400
064500             STA-EFFORT-SECS / 3600.                              00064500
064600     MOVE STA-DAYS-ELAPSED       TO RPT-D-DAYS.                   00064600
064700     WRITE REPORT-RECORD FROM RPT-DETAIL1.                        00064700
064800 600-EXIT.                                                        00064800
064900     EXIT.                                                        00064900
065000******************************************************************00065000
065100*    800-INIT-REPORT -- HEADING AND COLUMN LINES, THEN PRIME     *00065100
065200*    THE CONTROL TOTALS FOR THE RUN.                             *00065200
065300******************************************************************00065300
065400 800-INIT-REPORT.                                                 00065400
065500     MOVE TASK-ID          TO RPT-H-TASK-ID.                      00065500
065600     MOVE WS-START-MM      TO RPT-H-START-MM.                     00065600
065700     MOVE WS-START-DD      TO RPT-H-START-DD.                     00065700
065800     MOVE WS-START-YYYY    TO RPT-H-START-YYYY.                   00065800
065900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00065900
066000     WRITE REPORT-RECORD FROM RPT-COLHDR1 AFTER 2.                00066000
066100     WRITE REPORT-RECORD FROM RPT-COLHDR2 AFTER 1.                00066100
066200     MOVE TASK-EFFORT-SECS TO WS-TOTAL-EFFORT-REQ.                00066200
066300     MOVE ZERO TO WS-TOTAL-EFFORT-ASGN.                           00066300
066400     MOVE ZERO TO WS-ASSIGN-REC-COUNT.                            00066400
066500 800-EXIT.                                                        00066500
066600     EXIT.                                                        00066600
066700******************************************************************00066700
066800*    870-REPORT-CONTROL-TOTALS -- STEP 6.  GRAND TOTAL EFFORT    *00066800
066900*    ASSIGNED, COUNT OF ASSIGNMENT RECORDS AND MAXIMUM DAYS      *00066900
067000*    ELAPSED, PLUS THE TASK END DATE COMPUTED IN 880.            *00067000
067100******************************************************************00067100
067200 870-REPORT-CONTROL-TOTALS.                                       00067200
067300     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.             00067300
067400     MOVE WS-TOTAL-EFFORT-REQ  TO RPT-T-REQ.                      00067400
067500     WRITE REPORT-RECORD FROM RPT-TOTALS1 AFTER 1.                00067500
067600     MOVE WS-TOTAL-EFFORT-ASGN TO RPT-T-ASGN.                     00067600
067700     WRITE REPORT-RECORD FROM RPT-TOTALS2 AFTER 1.                00067700
067800     MOVE WS-ASSIGN-REC-COUNT  TO RPT-T-RECS.                     00067800
067900     WRITE REPORT-RECORD FROM RPT-TOTALS3 AFTER 1.                00067900
068000     MOVE WS-MAX-DAYS-ELAPSED  TO RPT-T-DAYS.                     00068000
068100     WRITE REPORT-RECORD FROM RPT-TOTALS4 AFTER 1.                00068100
068200     MOVE WS-END-MM            TO RPT-T-END-MM.                   00068200
068300     MOVE WS-END-DD            TO RPT-T-END-DD.                   00068300
068400     MOVE WS-END-YYYY          TO RPT-T-END-YYYY.                 00068400
068500     WRITE REPORT-RECORD FROM RPT-TOTALS5 AFTER 1.                00068500
068600 870-EXIT.                                                        00068600
068700     EXIT.                                                        00068700
068800******************************************************************00068800
068900*    880-COMPUTE-END-DATE -- STEP 7.  START DATE PLUS THE        *00068900
069000*    MAXIMUM DAYS ELAPSED OVER ALL ALLOCATIONS.                  *00069000
069100******************************************************************00069100
069200 880-COMPUTE-END-DATE.                                            00069200
069300     MOVE WS-START-DATE-N TO WS-WORK-DATE-N.                      00069300
069400     PERFORM 900-ADD-ONE-DAY THRU 900-EXIT                        00069400
069500             WS-MAX-DAYS-ELAPSED TIMES.                           00069500
069600     MOVE WS-WORK-DATE-N TO WS-END-DATE-N.                        00069600
069700 880-EXIT.                                                        00069700
069800     EXIT.                                                        00069800
069900******************************************************************00069900
070000*    900-ADD-ONE-DAY -- STEP WS-WORK-DATE FORWARD ONE CALENDAR   *00070000
070100*    DAY, ROLLING MONTH AND YEAR AS NEEDED.  NO INTRINSIC DATE   *00070100
070200*    FUNCTIONS ARE USED -- THIS SHOP'S COMPILERS PREDATE THEM.   *00070200
070300******************************************************************00070300
070400 900-ADD-ONE-DAY.                                                 00070400
070500     ADD 1 TO WS-WORK-DD.                                         00070500
070600     PERFORM 910-DETERMINE-MONTH-LENGTH THRU 910-EXIT.            00070600
070700     IF WS-WORK-DD > WS-MONTH-LEN                                 00070700
070800         MOVE 1 TO WS-WORK-DD                                     00070800
070900         ADD 1 TO WS-WORK-MM                                      00070900
071000         IF WS-WORK-MM > 12                                       00071000
071100             MOVE 1 TO WS-WORK-MM                                 00071100
071200             ADD 1 TO WS-WORK-YYYY                                00071200
071300         END-IF                                                   00071300
071400     END-IF.                                                      00071400
071500 900-EXIT.                                                        00071500
071600     EXIT.                                                        00071600
071700 910-DETERMINE-MONTH-LENGTH.                                      00071700
071800     MOVE WS-MONTH-DAY-LEN (WS-WORK-MM) TO WS-MONTH-LEN.          00071800
071900     IF WS-WORK-MM = 2                                            00071900
072000         PERFORM 920-CHECK-LEAP-YEAR THRU 920-EXIT                00072000
072100         IF LEAP-YEAR                                             00072100
072200             MOVE 29 TO WS-MONTH-LEN                              00072200
072300         END-IF                                                   00072300
072400     END-IF.                                                      00072400
072500 910-EXIT.                                                        00072500
072600     EXIT.                                                        00072600
072700******************************************************************00072700
072800*    920-CHECK-LEAP-YEAR -- USUAL GREGORIAN RULE: DIVISIBLE BY   *00072800
072900*    4, EXCEPT CENTURY YEARS, UNLESS ALSO DIVISIBLE BY 400.      *00072900
073000******************************************************************00073000
073100 920-CHECK-LEAP-YEAR.                                             00073100
073200     MOVE 'N' TO WS-LEAP-YEAR-SW.                                 00073200
073300     DIVIDE WS-WORK-YYYY BY 4 GIVING WS-TEMP-QUOT                 00073300
073400             REMAINDER WS-TEMP-REM.                               00073400
073500     IF WS-TEMP-REM = 0                                           00073500
073600         DIVIDE WS-WORK-YYYY BY 100 GIVING WS-TEMP-QUOT           00073600
073700                 REMAINDER WS-TEMP-REM                            00073700
073800         IF WS-TEMP-REM NOT = 0                                   00073800
073900             MOVE 'Y' TO WS-LEAP-YEAR-SW                          00073900
074000         ELSE                                                     00074000
074100             DIVIDE WS-WORK-YYYY BY 400 GIVING WS-TEMP-QUOT       00074100
074200                     REMAINDER WS-TEMP-REM                        00074200
074300             IF WS-TEMP-REM = 0                                   00074300
074400                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00074400
074500             END-IF                                               00074500
074600         END-IF                                                   00074600
074700     END-IF.                                                      00074700
074800 920-EXIT.                                                        00074800
074900     EXIT.                                                        00074900
