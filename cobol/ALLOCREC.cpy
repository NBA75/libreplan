000100******************************************************************00000100
000200*                                                                *00000200
000300*    ALLOCREC  --  ALLOCATION-RECORD LAYOUT                     * 00000300
000400*                                                                *00000400
000500*    ONE RECORD PER RESOURCE ALLOCATION OF THE TASK ON          * 00000500
000600*    TASKFILE.  READ IN ALLOCATION ORDER FROM ALLOCFILE AND     * 00000600
000700*    LOADED INTO THE WORKING ALLOCATION TABLE (SEE ALLOCWRK).   * 00000700
000800*                                                                *00000800
000900*    03/14/88  D.STOUT   ORIGINAL LAYOUT.                       * 00000900
001000*    07/09/91  D.STOUT   ADDED ALLOC-AVAIL-DAYS FOR THE         * 00001000
001100*              AVAILABILITY-HORIZON ENHANCEMENT (RQ 4471).      * 00001100
001200******************************************************************00001200
001300 01  ALLOCATION-RECORD.                                           00001300
001400     05  ALLOC-ID                   PIC X(08).                    00001400
001500     05  ALLOC-RES-PER-DAY          PIC S9(03)V9(02) COMP-3.      00001500
001600     05  ALLOC-CAP-SECS             PIC S9(09)     COMP-3.        00001600
001700     05  ALLOC-AVAIL-DAYS           PIC S9(05)     COMP-3.        00001700
001800     05  FILLER                     PIC X(06).                    00001800
