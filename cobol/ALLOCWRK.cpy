000100******************************************************************00000100
000200*                                                                *00000200
000300*    ALLOCWRK  --  ALLOCATION WORKING TABLE                     * 00000300
000400*                                                                *00000400
000500*    IN-STORAGE WORK AREA HOLDING ONE ENTRY PER ALLOCATION OF   * 00000500
000600*    THE TASK CURRENTLY BEING RUN.  BUILT BY RESALLOC PARAGRAPH  *00000600
000700*    220-LOAD-ALLOCATION-TABLE FROM ALLOCFILE, THEN CARRIED     * 00000700
000800*    THROUGH THE EFFORT-DIVISION LOOP AND THE DAY-BY-DAY        * 00000800
000900*    ASSIGNMENT LOOP.  THE NORMALIZED SHARE AND DISTRIBUTED     * 00000900
001000*    AMOUNT FIELDS ARE ALSO USED TO BUILD THE PARAMETER LIST    * 00001000
001100*    PASSED TO SUBPROGRAM PRODIST ON EACH PASS OF THE LOOP.      *00001100
001200*                                                                *00001200
001300*    MAXALOC BELOW IS THE SHOP-STANDARD LIMIT OF ALLOCATIONS    * 00001300
001400*    PER TASK -- RAISE ALW-MAX-ENTRIES AND THE OCCURS CLAUSE    * 00001400
001500*    TOGETHER IF THAT EVER CHANGES.                             * 00001500
001600*                                                                *00001600
001700*    03/14/88  D.STOUT   ORIGINAL LAYOUT.                       * 00001700
001800*    07/09/91  D.STOUT   ADDED ACTIVE/STATUS SWITCHES FOR THE   * 00001800
001900*              ELIMINATION-LOOP REWRITE (RQ 4471).              * 00001900
002000******************************************************************00002000
002100 01  ALW-MAX-ENTRIES              PIC S9(05) COMP VALUE +500.     00002100
002200 01  ALLOCATION-WORK-TABLE.                                       00002200
002300     05  ALW-ENTRY OCCURS 500 TIMES                               00002300
002400                    INDEXED BY ALW-IDX.                           00002400
002500         10  ALW-ALLOC-ID           PIC X(08).                    00002500
002600         10  ALW-RES-PER-DAY        PIC S9(03)V9(02) COMP-3.      00002600
002700         10  ALW-CAP-SECS           PIC S9(09)     COMP-3.        00002700
002800         10  ALW-AVAIL-DAYS         PIC S9(05)     COMP-3.        00002800
002900         10  ALW-SHARE-SECS         PIC S9(09)     COMP-3.        00002900
003000         10  ALW-EFFORT-SECS        PIC S9(09)     COMP-3.        00003000
003100         10  ALW-DAYS-ELAPSED       PIC S9(05)     COMP-3.        00003100
003200         10  ALW-STATUS-SW          PIC X(01).                    00003200
003300             88  ALW-SATISFIED          VALUE 'S'.                00003300
003400             88  ALW-UNSATISFIED        VALUE 'U'.                00003400
003500         10  ALW-ACTIVE-SW          PIC X(01).                    00003500
003600             88  ALW-ACTIVE             VALUE 'A'.                00003600
003700             88  ALW-REMOVED            VALUE 'R'.                00003700
003800         10  FILLER                 PIC X(04).                    00003800
