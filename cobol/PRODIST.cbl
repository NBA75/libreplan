000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE PROJECT OFFICE     * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     PRODIST.                                         00000600
000700 AUTHOR.         D. STOUT.                                        00000700
000800 INSTALLATION.   PROJECT PLANNING SYSTEMS GROUP.                  00000800
000900 DATE-WRITTEN.   03/14/1988.                                      00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200******************************************************************00001200
001300*    PRODIST DIVIDES AN INTEGER TOTAL (LK-TOTAL-SECS) ACROSS     *00001300
001400*    LK-SHARE-COUNT INTEGER SHARES WITH NO LOSS OF UNITS.        *00001400
001500*    EACH SHARE'S BASE AMOUNT IS THE TRUNCATED PROPORTION OF     *00001500
001600*    THE TOTAL; THE LEFTOVER UNITS ARE HANDED OUT ONE AT A TIME  *00001600
001700*    TO THE SHARES WITH THE LARGEST TRUNCATED-OFF REMAINDER,     *00001700
001800*    EARLIEST POSITION WINNING TIES.  CALLED BY RESALLOC ONCE    *00001800
001900*    PER PASS OF THE EFFORT-DIVISION LOOP.                       *00001900
002000*                                                                *00002000
002100*    03/14/88  D.STOUT    ORIGINAL PROGRAM, WRITTEN FOR THE      *00002100
002200*              PROJECT EFFORT-LEVELING PILOT (RQ 3390).          *00002200
002300*    09/02/89  D.STOUT    CORRECTED TIE-BREAK ON EQUAL           *00002300
002400*              REMAINDERS -- WAS PICKING THE LAST ENTRY          *00002400
002500*              INSTEAD OF THE EARLIEST (RQ 3654).                *00002500
002600*    11/02/98  J.SAYLES   YEAR 2000 REVIEW -- NO DATE FIELDS     *00002600
002700*              IN THIS PROGRAM, NO CHANGES REQUIRED.             *00002700
002800*    02/18/04  M.PATEL     RAISED MAXALOC FROM 200 TO 500 TO     *00002800
002900*              MATCH THE ALLOCWRK COPYBOOK CHANGE (RQ 8802).     *00002900
003000******************************************************************00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER.   IBM-370.                                      00003300
003400 OBJECT-COMPUTER.   IBM-370.                                      00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM                                           00003600
003700     CLASS DIGIT-CHARS IS "0" THRU "9"                            00003700
003800     UPSI-0 ON  STATUS IS PRODIST-TRACE-ON                        00003800
003900            OFF STATUS IS PRODIST-TRACE-OFF.                      00003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200******************************************************************00004200
004300*    WORK FIELDS FOR THE BASE-AMOUNT PASS                        *00004300
004400******************************************************************00004400
004500 01  PRODIST-WORK.                                                00004500
004600     05  PDW-SUM-SHARES         PIC S9(11)     COMP-3.            00004600
004700     05  PDW-SUM-BASE           PIC S9(11)     COMP-3.            00004700
004800     05  PDW-REMAINDER-LEFT     PIC S9(09)     COMP-3.            00004800
004900     05  PDW-PRODUCT            PIC S9(18)     COMP-3.            00004900
005000     05  PDW-SUBSCRIPT          PIC S9(05)     COMP.              00005000
005100     05  PDW-BEST-SUBSCRIPT     PIC S9(05)     COMP.              00005100
005200     05  PDW-PICK-COUNT         PIC S9(05)     COMP.              00005200
005300     05  FILLER                 PIC X(04).                        00005300
005400******************************************************************00005400
005500*    ONE REMAINDER/USED-FLAG ENTRY PER SHARE, PARALLEL TO        *00005500
005600*    LK-SHARE-TABLE.  PDW-REMAINDER IS (LK-TOTAL * SHARE) MOD    *00005600
005700*    PDW-SUM-SHARES -- IT RANKS THE SAME AS THE TRUE FRACTIONAL  *00005700
005800*    PART WITHOUT NEEDING FLOATING ARITHMETIC.                   *00005800
005900******************************************************************00005900
006000 01  PRODIST-REMAINDER-TABLE.                                     00006000
006100     05  PDW-REMAINDER-ENTRY OCCURS 500 TIMES                     00006100
006200                    INDEXED BY PDW-IDX.                           00006200
006300         10  PDW-REMAINDER      PIC S9(11)     COMP-3.            00006300
006400         10  PDW-USED-SW        PIC X(01).                        00006400
006500             88  PDW-USED           VALUE 'Y'.                    00006500
006600             88  PDW-NOT-USED       VALUE 'N'.                    00006600
006700         10  FILLER             PIC X(02).                        00006700
006800 01  PRODIST-REMAINDER-TABLE-X REDEFINES                          00006800
006900              PRODIST-REMAINDER-TABLE.                            00006900
007000     05  FILLER                 PIC X(4500).                      00007000
007100******************************************************************00007100
007200*    HOLDS THE WINNING ENTRY'S REMAINDER WHILE                   *00007200
007300*    210-FIND-LARGEST-REMAINDER SEARCHES THE TABLE.              *00007300
007400******************************************************************00007400
007500 01  PDW-BEST-AREA.                                               00007500
007600     05  PDW-BEST-REMAINDER     PIC S9(11)     COMP-3.            00007600
007700     05  PDW-BEST-FOUND-SW      PIC X(01).                        00007700
007800         88  PDW-BEST-FOUND         VALUE 'Y'.                    00007800
007900         88  PDW-BEST-NOT-FOUND     VALUE 'N'.                    00007900
008000     05  FILLER                 PIC X(02).                        00008000
008100 01  PDW-BEST-AREA-X REDEFINES PDW-BEST-AREA.                     00008100
008200     05  FILLER                 PIC X(09).                        00008200
008300 LINKAGE SECTION.                                                 00008300
008400******************************************************************00008400
008500*   PARAMETER LIST -- SEE RESALLOC PARAGRAPH 320-CALL-DISTRIBUTOR*00008500
008600******************************************************************00008600
008700 01  LK-TOTAL-SECS              PIC S9(09)     COMP-3.            00008700
008800 01  LK-SHARE-COUNT             PIC S9(05)     COMP.              00008800
008900 01  LK-SHARE-TABLE.                                              00008900
009000     05  LK-SHARE OCCURS 500 TIMES                                00009000
009100                    INDEXED BY LK-SHARE-IDX                       00009100
009200                    PIC S9(09)     COMP-3.                        00009200
009300 01  LK-AMOUNT-TABLE.                                             00009300
009400     05  LK-AMOUNT OCCURS 500 TIMES                               00009400
009500                    INDEXED BY LK-AMOUNT-IDX                      00009500
009600                    PIC S9(09)     COMP-3.                        00009600
009700 01  LK-AMOUNT-TABLE-X REDEFINES LK-AMOUNT-TABLE.                 00009700
009800     05  FILLER                 PIC X(3000).                      00009800
009900******************************************************************00009900
010000 PROCEDURE DIVISION USING LK-TOTAL-SECS                           00010000
010100                          LK-SHARE-COUNT                          00010100
010200                          LK-SHARE-TABLE                          00010200
010300                          LK-AMOUNT-TABLE.                        00010300
010400******************************************************************00010400
010500 0000-MAIN.                                                       00010500
010600     PERFORM 050-INITIALIZE-TABLES THRU 050-EXIT.                 00010600
010700     IF PDW-SUM-SHARES = ZERO                                     00010700
010800         PERFORM 060-ZERO-ALL-AMOUNTS THRU 060-EXIT               00010800
010900     ELSE                                                         00010900
011000         PERFORM 100-COMPUTE-BASE-AMOUNTS THRU 100-EXIT           00011000
011100         PERFORM 200-DISTRIBUTE-REMAINDER THRU 200-EXIT           00011100
011200     END-IF.                                                      00011200
011300     GOBACK.                                                      00011300
011400 0000-EXIT.                                                       00011400
011500     EXIT.                                                        00011500
011600******************************************************************00011600
011700*    050-INITIALIZE-TABLES -- SUM THE SHARES AND CLEAR THE       *00011700
011800*    REMAINDER TABLE FOR THE COUNT OF SHARES ACTUALLY PASSED.    *00011800
011900******************************************************************00011900
012000 050-INITIALIZE-TABLES.                                           00012000
012100     MOVE ZERO TO PDW-SUM-SHARES.                                 00012100
012200     PERFORM 051-SUM-ONE-SHARE THRU 051-EXIT                      00012200
012300             VARYING PDW-SUBSCRIPT FROM 1 BY 1                    00012300
012400             UNTIL PDW-SUBSCRIPT > LK-SHARE-COUNT.                00012400
012500 050-EXIT.                                                        00012500
012600     EXIT.                                                        00012600
012700 051-SUM-ONE-SHARE.                                               00012700
012800     SET LK-SHARE-IDX  TO PDW-SUBSCRIPT.                          00012800
012900     SET LK-AMOUNT-IDX TO PDW-SUBSCRIPT.                          00012900
013000     SET PDW-IDX        TO PDW-SUBSCRIPT.                         00013000
013100     MOVE ZERO TO LK-AMOUNT (LK-AMOUNT-IDX).                      00013100
013200     MOVE ZERO TO PDW-REMAINDER (PDW-IDX).                        00013200
013300     MOVE 'N'  TO PDW-USED-SW (PDW-IDX).                          00013300
013400     ADD LK-SHARE (LK-SHARE-IDX) TO PDW-SUM-SHARES.               00013400
013500 051-EXIT.                                                        00013500
013600     EXIT.                                                        00013600
013700******************************************************************00013700
013800*    060-ZERO-ALL-AMOUNTS -- ALL SHARES ZERO, SO EVERY SHARE     *00013800
013900*    GETS ZERO (BUSINESS RULE, PROPORTIONAL DISTRIBUTOR).        *00013900
014000******************************************************************00014000
014100 060-ZERO-ALL-AMOUNTS.                                            00014100
014200     PERFORM 061-ZERO-ONE-AMOUNT THRU 061-EXIT                    00014200
014300             VARYING PDW-SUBSCRIPT FROM 1 BY 1                    00014300
014400             UNTIL PDW-SUBSCRIPT > LK-SHARE-COUNT.                00014400
014500 060-EXIT.                                                        00014500
014600     EXIT.                                                        00014600
014700 061-ZERO-ONE-AMOUNT.                                             00014700
014800     SET LK-AMOUNT-IDX TO PDW-SUBSCRIPT.                          00014800
014900     MOVE ZERO TO LK-AMOUNT (LK-AMOUNT-IDX).                      00014900
015000 061-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200******************************************************************00015200
015300*   100-COMPUTE-BASE-AMOUNTS -- BASE(I) = TRUNC(T * S(I) / SUMS) *00015300
015400*    PDW-PRODUCT HOLDS THE INTERMEDIATE T * S(I) SO THE DIVIDE   *00015400
015500*    NEVER OVERFLOWS AN INTERMEDIATE RESULT FIELD.               *00015500
015600******************************************************************00015600
015700 100-COMPUTE-BASE-AMOUNTS.                                        00015700
015800     MOVE ZERO TO PDW-SUM-BASE.                                   00015800
015900     PERFORM 110-COMPUTE-ONE-BASE THRU 110-EXIT                   00015900
016000             VARYING PDW-SUBSCRIPT FROM 1 BY 1                    00016000
016100             UNTIL PDW-SUBSCRIPT > LK-SHARE-COUNT.                00016100
016200     COMPUTE PDW-REMAINDER-LEFT =                                 00016200
016300             LK-TOTAL-SECS - PDW-SUM-BASE.                        00016300
016400 100-EXIT.                                                        00016400
016500     EXIT.                                                        00016500
016600 110-COMPUTE-ONE-BASE.                                            00016600
016700     SET LK-SHARE-IDX  TO PDW-SUBSCRIPT.                          00016700
016800     SET LK-AMOUNT-IDX TO PDW-SUBSCRIPT.                          00016800
016900     SET PDW-IDX        TO PDW-SUBSCRIPT.                         00016900
017000     COMPUTE PDW-PRODUCT =                                        00017000
017100             LK-TOTAL-SECS * LK-SHARE (LK-SHARE-IDX).             00017100
017200     DIVIDE PDW-PRODUCT BY PDW-SUM-SHARES                         00017200
017300             GIVING LK-AMOUNT (LK-AMOUNT-IDX)                     00017300
017400             REMAINDER PDW-REMAINDER (PDW-IDX).                   00017400
017500     ADD LK-AMOUNT (LK-AMOUNT-IDX) TO PDW-SUM-BASE.               00017500
017600 110-EXIT.                                                        00017600
017700     EXIT.                                                        00017700
017800******************************************************************00017800
017900*    200-DISTRIBUTE-REMAINDER -- HAND OUT PDW-REMAINDER-LEFT     *00017900
018000*    UNITS ONE AT A TIME TO THE UNUSED ENTRY WITH THE LARGEST    *00018000
018100*    REMAINDER, EARLIEST SUBSCRIPT BREAKING A TIE.               *00018100
018200******************************************************************00018200
018300 200-DISTRIBUTE-REMAINDER.                                        00018300
018400     PERFORM 210-FIND-LARGEST-REMAINDER THRU 210-EXIT             00018400
018500             PDW-REMAINDER-LEFT TIMES.                            00018500
018600 200-EXIT.                                                        00018600
018700     EXIT.                                                        00018700
018800 210-FIND-LARGEST-REMAINDER.                                      00018800
018900     MOVE 'N' TO PDW-BEST-FOUND-SW.                               00018900
019000     MOVE ZERO TO PDW-BEST-REMAINDER.                             00019000
019100     MOVE ZERO TO PDW-BEST-SUBSCRIPT.                             00019100
019200     PERFORM 220-TEST-ONE-REMAINDER THRU 220-EXIT                 00019200
019300             VARYING PDW-SUBSCRIPT FROM 1 BY 1                    00019300
019400             UNTIL PDW-SUBSCRIPT > LK-SHARE-COUNT.                00019400
019500     IF PDW-BEST-FOUND                                            00019500
019600         SET PDW-IDX        TO PDW-BEST-SUBSCRIPT                 00019600
019700         SET LK-AMOUNT-IDX  TO PDW-BEST-SUBSCRIPT                 00019700
019800         ADD 1 TO LK-AMOUNT (LK-AMOUNT-IDX)                       00019800
019900         MOVE 'Y' TO PDW-USED-SW (PDW-IDX)                        00019900
020000     END-IF.                                                      00020000
020100 210-EXIT.                                                        00020100
020200     EXIT.                                                        00020200
020300 220-TEST-ONE-REMAINDER.                                          00020300
020400     SET PDW-IDX TO PDW-SUBSCRIPT.                                00020400
020500     IF PDW-NOT-USED (PDW-IDX)                                    00020500
020600       AND PDW-REMAINDER (PDW-IDX) > PDW-BEST-REMAINDER           00020600
020700         MOVE PDW-REMAINDER (PDW-IDX) TO PDW-BEST-REMAINDER       00020700
020800         MOVE PDW-SUBSCRIPT            TO PDW-BEST-SUBSCRIPT      00020800
020900         MOVE 'Y' TO PDW-BEST-FOUND-SW                            00020900
021000     END-IF.                                                      00021000
021100 220-EXIT.                                                        00021100
021200     EXIT.                                                        00021200
